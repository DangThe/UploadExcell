000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. AVALIDAT.
000300 AUTHOR. R SANTOS.
000400 INSTALLATION. RETAIL BANKING - BATCH SYSTEMS.
000500 DATE-WRITTEN. 12/02/98.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900**************************************************************
001000*                                                              *
001100*  AVALIDAT  --  FIELD AND MASTER-DATA VALIDATION FOR ONE       *
001200*                 CANDIDATE UPLOAD ROW                         *
001300*                                                              *
001400*  CALLed once per row from UPLDRUN (and from the teller-entry *
001500*  screen program, which CALLs it the same way).  Runs three   *
001600*  phases in order and stops early once a phase fails:         *
001700*     phase 1 - field presence/format                         *
001800*     phase 2 - whole-number rule on VND/LCY amounts           *
001900*     phase 3 - master-data lookup (customer or GL account)    *
002000*  Hands back the error count and an error table; the caller   *
002100*  decides accept/reject from the entries' SEVERITY.           *
002200*                                                              *
002300**************************************************************
002400*  CHANGE LOG
002500*
002600*  1998-12-02  RS  TT4455  Initial version, split out of            TT4455
002700*                          UPLDRUN so the teller screens could
002800*                          share the same checks.
002900*  1999-02-01  RS  TT4455  Account-format rule added (9 vs 15       TT4455
003000*                          digit).
003100*  1999-04-20  TN  TT4517  Currency format + supported-list         TT4517
003200*                          warning added.
003300*  1999-07-11  RS  TT4533  Dr/Cr flag check added.                  TT4533
003400*  1999-09-30  TN  TT4548  Whole-number phase added for VND/LCY     TT4548
003500*                          rows.
003600*  2000-03-02  RS          Y2K: no date fields are touched by
003700*                          this program; reviewed and signed
003800*                          off, no change required.
003900*  2001-11-14  JK  TT4620  Customer-account master lookup now       TT4620
004000*                          joins on REL-CUST as well as the
004100*                          account's own customer number, per
004200*                          branch fraud-review finding.
004300*  2003-06-09  RS  TT4901  GL-account lookup added.                 TT4901
004400*  2006-03-14  MC  TT5192  Available-balance sufficiency check      TT5192
004500*                          on debit rows dropped per Ops memo
004600*                          (see 312-CHECK-BALANCE, left in as a
004700*                          dead paragraph for the next review).
004720*  2009-11-03  TR  TT5348  An unsupported-currency WARNING was      TT5348
004740*                          tripping PHASE1-FAILED same as a
004760*                          real error, so phase 2/3 never ran
004780*                          on an otherwise well-formed row.
004790*                          Added PHASE1-ERROR-CNT so only real
004795*                          field errors stop the row early.
004800*
004900**************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-3090.
005300 OBJECT-COMPUTER. IBM-3090.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600**************************************************************
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900
006000*    phase switches
006100 01  PHASE-SWITCHES.
006200     05  PHASE1-FAILED-SW                PIC X VALUE 'N'.
006300         88  PHASE1-FAILED                    VALUE 'Y'.
006400     05  PHASE2-FAILED-SW                PIC X VALUE 'N'.
006500         88  PHASE2-FAILED                    VALUE 'Y'.
006550
006560*    counts real phase-1 errors only -- a WARNING entry (the
006570*    unsupported-currency case in 140-CHECK-CCY-FORMAT) goes
006580*    through LK-ERROR-CNT same as everything else, but it must
006590*    not stop the row from going on to phase 2/3, so phase 1
006595*    pass/fail is judged on this counter instead.
006596 01  PHASE1-ERROR-CNT                    PIC S9(2) COMP.
006600
006700*    scratch fields used to build one error-table entry
006800 01  WRK-FIELD-NAME                     PIC X(20) VALUE SPACE.
006900 01  WRK-ERR-TEXT                       PIC X(100) VALUE SPACE.
007000 01  WRK-ERR-CODE                       PIC X(20) VALUE SPACE.
007100 01  WRK-ERR-SEV                        PIC X(10) VALUE SPACE.
007200
007800     COPY ACCTMAST.
007900     COPY CUSTMAST.
008000     COPY GLMAST.
008100
008200     EXEC SQL INCLUDE SQLCA END-EXEC.
008300
008400*---------------------------------------------------------
008500 LINKAGE SECTION.
008600*    the candidate row, as built by the caller.
008700     COPY UPLDDET.
008800
008900*    error count and table, shared layout with the caller.
009000 01  LK-ERROR-CNT                       PIC S9(2) COMP.
009100 01  LK-ERROR-TABLE.
009200     05  LK-ERROR-ENTRY OCCURS 10 TIMES
009300                        INDEXED BY LK-ERR-IDX.
009400         10  LK-ERR-CODE                 PIC X(20).
009500         10  LK-ERR-MESSAGE               PIC X(100).
009600         10  LK-ERR-SEVERITY              PIC X(10).
009700 01  LK-ERROR-TABLE-R REDEFINES LK-ERROR-TABLE.
009800     05  LK-ERROR-ENTRY-RAW OCCURS 10 TIMES
009900                        PIC X(130).
010000
010100**************************************************************
010200 PROCEDURE DIVISION USING UPLDDET LK-ERROR-CNT LK-ERROR-TABLE.
010300 000-VALIDATE-RECORD.
010400     MOVE ZERO TO LK-ERROR-CNT
010410     MOVE ZERO TO PHASE1-ERROR-CNT
010500     MOVE 'N' TO PHASE1-FAILED-SW
010600     MOVE 'N' TO PHASE2-FAILED-SW
010700
010800     PERFORM 100-PHASE1-FIELD-FORMAT
010900
011000     IF NOT PHASE1-FAILED
011100         PERFORM 200-PHASE2-WHOLE-NUMBER
011200     END-IF
011300
011400     IF NOT PHASE1-FAILED AND NOT PHASE2-FAILED
011500         PERFORM 300-PHASE3-MASTER-DATA
011600     END-IF
011700
011800     EXIT PROGRAM.
011900**************************************************************
012000*    every phase-1 check runs regardless of earlier failures;
012100*    only at the end do we decide whether phase 1 as a whole
012200*    failed.
012300*---------------------------------------------------------
012400 100-PHASE1-FIELD-FORMAT.
012500     PERFORM 110-CHECK-ACCOUNT-FORMAT
012600     PERFORM 120-CHECK-AMOUNT-POSITIVE
012700     PERFORM 130-CHECK-LCY-POSITIVE
012800     PERFORM 140-CHECK-CCY-FORMAT
012900     PERFORM 150-CHECK-DRCR-FLAG
013000     PERFORM 160-CHECK-TXN-CODE
013100     IF PHASE1-ERROR-CNT > ZERO
013200         SET PHASE1-FAILED TO TRUE
013300     END-IF.
013400*---------------------------------------------------------
013500*    trimmed value must be exactly 15 digits (customer
013600*    account) or exactly 9 digits (GL account).
013700*---------------------------------------------------------
013800 110-CHECK-ACCOUNT-FORMAT.
013900     MOVE 'Account' TO WRK-FIELD-NAME
014000     IF UPLDDET-ACCOUNT = SPACE
014100         MOVE 'Account number is required' TO WRK-ERR-TEXT
014200         PERFORM 900-APPEND-FIELD-ERROR
014300     ELSE
014400         IF UPLDDET-ACCOUNT (10:11) = SPACE
014500            AND UPLDDET-ACCOUNT (9:1) NOT = SPACE
014600             IF UPLDDET-ACCOUNT (1:9) NOT NUMERIC
014700                 MOVE 'GL account must be 9 digits'
014800                     TO WRK-ERR-TEXT
014900                 PERFORM 900-APPEND-FIELD-ERROR
015000             END-IF
015100         ELSE
015200             IF UPLDDET-ACCOUNT (16:5) = SPACE
015300                AND UPLDDET-ACCOUNT (15:1) NOT = SPACE
015400                 IF UPLDDET-ACCOUNT (1:15) NOT NUMERIC
015500                     MOVE 'Customer account must be 15 digits'
015600                         TO WRK-ERR-TEXT
015700                     PERFORM 900-APPEND-FIELD-ERROR
015800                 END-IF
015900             ELSE
016000                 MOVE 'Account number must be either 9 digits'
016100                   & ' (GL) or 15 digits (Customer)'
016200                     TO WRK-ERR-TEXT
016300                 PERFORM 900-APPEND-FIELD-ERROR
016400             END-IF
016500         END-IF
016600     END-IF.
016700*---------------------------------------------------------
016800 120-CHECK-AMOUNT-POSITIVE.
016900     MOVE 'Amount' TO WRK-FIELD-NAME
017000     IF UPLDDET-AMOUNT NOT > ZERO
017100         MOVE 'Amount must be greater than zero'
017200             TO WRK-ERR-TEXT
017300         PERFORM 900-APPEND-FIELD-ERROR
017400     END-IF.
017500*---------------------------------------------------------
017600 130-CHECK-LCY-POSITIVE.
017700     MOVE 'LcyEquivalent' TO WRK-FIELD-NAME
017800     IF UPLDDET-LCY-EQUIVALENT NOT > ZERO
017900         MOVE 'LCY equivalent must be greater than zero'
018000             TO WRK-ERR-TEXT
018100         PERFORM 900-APPEND-FIELD-ERROR
018200     END-IF.
018300*---------------------------------------------------------
018400*    trimmed, upper-cased; must be exactly 3 characters and
018500*    all letters.  codes outside the supported list still
018600*    pass, with a logged warning.
018700*---------------------------------------------------------
018800 140-CHECK-CCY-FORMAT.
018900     MOVE 'CcyCd' TO WRK-FIELD-NAME
019000     INSPECT UPLDDET-CCY-CD
019100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
019200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
019300     IF UPLDDET-CCY-CD = SPACE OR UPLDDET-CCY-CD (3:1) = SPACE
019400         MOVE 'Currency code must be 3 characters'
019500             TO WRK-ERR-TEXT
019600         PERFORM 900-APPEND-FIELD-ERROR
019700     ELSE
019800         IF UPLDDET-CCY-CD NOT ALPHABETIC
019900             MOVE 'Currency code must contain only letters'
020000                 TO WRK-ERR-TEXT
020100             PERFORM 900-APPEND-FIELD-ERROR
020200         ELSE
020300             IF UPLDDET-CCY-CD NOT = 'VND' AND
020400                UPLDDET-CCY-CD NOT = 'USD' AND
020500                UPLDDET-CCY-CD NOT = 'EUR' AND
020600                UPLDDET-CCY-CD NOT = 'JPY' AND
020700                UPLDDET-CCY-CD NOT = 'GBP' AND
020800                UPLDDET-CCY-CD NOT = 'AUD' AND
020900                UPLDDET-CCY-CD NOT = 'SGD'
021000                 MOVE 'WARNING' TO WRK-ERR-CODE
021100                 MOVE 'WARNING' TO WRK-ERR-SEV
021200                 STRING 'Currency code ' DELIMITED BY SIZE
021300                        UPLDDET-CCY-CD DELIMITED BY SIZE
021400                        ' is not on the supported list'
021500                            DELIMITED BY SIZE
021600                     INTO WRK-ERR-TEXT
021700                 PERFORM 910-APPEND-PLAIN-ERROR
021800             END-IF
021900         END-IF
022000     END-IF.
022100*---------------------------------------------------------
022200*    trimmed, upper-cased; must be 'D' or 'C'.
022300*---------------------------------------------------------
022400 150-CHECK-DRCR-FLAG.
022500     MOVE 'DrCr' TO WRK-FIELD-NAME
022600     INSPECT UPLDDET-DR-CR CONVERTING 'dc' TO 'DC'
022700     IF UPLDDET-DR-CR = SPACE
022800         MOVE 'Dr/Cr flag is required' TO WRK-ERR-TEXT
022900         PERFORM 900-APPEND-FIELD-ERROR
023000     ELSE
023100         IF UPLDDET-DR-CR NOT = 'D' AND UPLDDET-DR-CR NOT = 'C'
023200             MOVE 'Dr/Cr flag must be ''D'' (Debit) or '
023300               & '''C'' (Credit)' TO WRK-ERR-TEXT
023400             PERFORM 900-APPEND-FIELD-ERROR
023500         END-IF
023600     END-IF.
023700*---------------------------------------------------------
023800 160-CHECK-TXN-CODE.
023900     MOVE 'TxnCode' TO WRK-FIELD-NAME
024000     IF UPLDDET-TXN-CODE = SPACE
024100         MOVE 'Transaction code is required' TO WRK-ERR-TEXT
024200         PERFORM 900-APPEND-FIELD-ERROR
024300     END-IF.
024400**************************************************************
024500*    VND rows: amount and LCY equivalent must both be whole;
024600*    all other currencies: LCY equivalent only.  fractional
024700*    parts come off the REDEFINES in COPYLIB-UPLDDET, no
024800*    intrinsic function needed.
024900*---------------------------------------------------------
025000 200-PHASE2-WHOLE-NUMBER.
025100     IF UPLDDET-CCY-CD = 'VND'
025200         IF UPLDDET-AMOUNT-FRACTION NOT = ZERO
025300             MOVE 'AMOUNT_ERROR' TO WRK-ERR-CODE
025400             MOVE 'ERROR' TO WRK-ERR-SEV
025500             MOVE 'VND amount must be a whole number'
025600                 TO WRK-ERR-TEXT
025700             PERFORM 910-APPEND-PLAIN-ERROR
025800         END-IF
025900         IF UPLDDET-LCY-EQUIV-FRACTION NOT = ZERO
026000             MOVE 'AMOUNT_ERROR' TO WRK-ERR-CODE
026100             MOVE 'ERROR' TO WRK-ERR-SEV
026200             MOVE 'VND LCY equivalent must be a whole number'
026300                 TO WRK-ERR-TEXT
026400             PERFORM 910-APPEND-PLAIN-ERROR
026500         END-IF
026600     ELSE
026700         IF UPLDDET-LCY-EQUIV-FRACTION NOT = ZERO
026800             MOVE 'AMOUNT_ERROR' TO WRK-ERR-CODE
026900             MOVE 'ERROR' TO WRK-ERR-SEV
027000             MOVE 'LCY equivalent must be a whole number'
027100                 TO WRK-ERR-TEXT
027200             PERFORM 910-APPEND-PLAIN-ERROR
027300         END-IF
027400     END-IF
027500     IF LK-ERROR-CNT > ZERO
027600         SET PHASE2-FAILED TO TRUE
027700     END-IF.
027800**************************************************************
027900*    account length >= 15 is a customer account, else a GL
028000*    account.  length test mirrors 110-CHECK-ACCOUNT-FORMAT.
028100*---------------------------------------------------------
028200 300-PHASE3-MASTER-DATA.
028300     IF UPLDDET-ACCOUNT (15:1) NOT = SPACE
028400         PERFORM 310-VALIDATE-CUSTOMER-ACCT
028500     ELSE
028600         PERFORM 320-VALIDATE-GL-ACCT
028700     END-IF.
028800*---------------------------------------------------------
028900*    look up account master by (ACCOUNT, CCY) joined to the
029000*    customer master by the account's own customer number,
029100*    which must also equal the REL-CUST on the row.  checks
029200*    run in order; the first failure is the result.
029300*---------------------------------------------------------
029400 310-VALIDATE-CUSTOMER-ACCT.
029500     EXEC SQL
029600         SELECT A.CUSTOMER_NO, A.ACY_AVL_BAL, A.AUTH_STAT,
029700                A.STATUS, C.AUTH_STAT, C.STATUS
029800         INTO :ACCTMAST-CUSTOMER-NO, :ACCTMAST-ACY-AVL-BAL,
029900              :ACCTMAST-AUTH-STAT, :ACCTMAST-STATUS,
030000              :CUSTMAST-AUTH-STAT, :CUSTMAST-STATUS
030100         FROM ACCTMAST A, CUSTMAST C
030200         WHERE A.ACCOUNT_NO = :UPLDDET-ACCOUNT
030300           AND A.CCY = :UPLDDET-CCY-CD
030400           AND A.CUSTOMER_NO = :UPLDDET-REL-CUST
030500           AND C.CUSTOMER_NO = A.CUSTOMER_NO
030600     END-EXEC
030700
030800     MOVE 'ACCOUNT_ERROR' TO WRK-ERR-CODE
030900     MOVE 'ERROR' TO WRK-ERR-SEV
031000     EVALUATE TRUE
031100         WHEN SQLCODE = 100
031200             MOVE 'Account not found' TO WRK-ERR-TEXT
031300             PERFORM 910-APPEND-PLAIN-ERROR
031400         WHEN SQLCODE NOT = ZERO
031500             MOVE 'Validation error' TO WRK-ERR-TEXT
031600             PERFORM 910-APPEND-PLAIN-ERROR
031700         WHEN ACCTMAST-STATUS NOT = 'A'
031800             MOVE 'Account is not active' TO WRK-ERR-TEXT
031900             PERFORM 910-APPEND-PLAIN-ERROR
032000         WHEN CUSTMAST-STATUS NOT = 'A'
032100             MOVE 'Customer is not active' TO WRK-ERR-TEXT
032200             PERFORM 910-APPEND-PLAIN-ERROR
032300         WHEN ACCTMAST-AUTH-STAT NOT = 'A'
032400             MOVE 'Account not authorized' TO WRK-ERR-TEXT
032500             PERFORM 910-APPEND-PLAIN-ERROR
032600         WHEN CUSTMAST-AUTH-STAT NOT = 'A'
032700             MOVE 'Customer not authorized' TO WRK-ERR-TEXT
032800             PERFORM 910-APPEND-PLAIN-ERROR
032900         WHEN UPLDDET-CCY-CD = 'VND'
033000              AND UPLDDET-AMOUNT-FRACTION NOT = ZERO
033100             MOVE 'Amount must be whole number' TO WRK-ERR-TEXT
033200             PERFORM 910-APPEND-PLAIN-ERROR
033300         WHEN OTHER
033400             CONTINUE
033500     END-EVALUATE.
033600*---------------------------------------------------------
033700*    available-balance sufficiency check on debit rows --
033800*    TT5192, Ops decided the branch posting run should own          TT5192
033900*    this, not the upload job.  column is still fetched above
034000*    so the next review does not have to touch the SQL again.
034100*---------------------------------------------------------
034200 312-CHECK-BALANCE.
034300     IF UPLDDET-DR-CR = 'D'
034400        AND ACCTMAST-ACY-AVL-BAL < UPLDDET-AMOUNT
034500         CONTINUE
034600     END-IF.
034700*---------------------------------------------------------
034800*    GL master must contain the code with STATUS = 'A'.
034900*---------------------------------------------------------
035000 320-VALIDATE-GL-ACCT.
035100     EXEC SQL
035200         SELECT STATUS
035300         INTO :GLMAST-STATUS
035400         FROM GLMAST
035500         WHERE GL_CODE = :UPLDDET-ACCOUNT (1:9)
035600     END-EXEC
035700
035800     MOVE 'ACCOUNT_ERROR' TO WRK-ERR-CODE
035900     MOVE 'ERROR' TO WRK-ERR-SEV
036000     IF SQLCODE NOT = ZERO OR GLMAST-STATUS NOT = 'A'
036100         MOVE 'GL Account not found' TO WRK-ERR-TEXT
036200         PERFORM 910-APPEND-PLAIN-ERROR
036300     END-IF.
036400**************************************************************
036500*    append one VALIDATION_ERROR entry in the "Field 'x': msg"
036600*    format used by phase 1.
036700*---------------------------------------------------------
036800 900-APPEND-FIELD-ERROR.
036900     IF LK-ERROR-CNT < 10
036950         ADD 1 TO PHASE1-ERROR-CNT
037000         ADD 1 TO LK-ERROR-CNT
037100         STRING 'Field '''  DELIMITED BY SIZE
037200                WRK-FIELD-NAME DELIMITED BY SPACE
037300                ''': '     DELIMITED BY SIZE
037400                WRK-ERR-TEXT DELIMITED BY SIZE
037500             INTO LK-ERR-MESSAGE (LK-ERROR-CNT)
037600         MOVE 'VALIDATION_ERROR' TO LK-ERR-CODE (LK-ERROR-CNT)
037700         MOVE 'ERROR' TO LK-ERR-SEVERITY (LK-ERROR-CNT)
037800     END-IF.
037900*---------------------------------------------------------
038000*    append one entry carrying the caller-built code/message/
038100*    severity verbatim -- used by phases 2 and 3, and by the
038200*    currency-warning case in phase 1.
038300*---------------------------------------------------------
038400 910-APPEND-PLAIN-ERROR.
038500     IF LK-ERROR-CNT < 10
038600         ADD 1 TO LK-ERROR-CNT
038700         MOVE WRK-ERR-CODE TO LK-ERR-CODE (LK-ERROR-CNT)
038800         MOVE WRK-ERR-TEXT TO LK-ERR-MESSAGE (LK-ERROR-CNT)
038900         MOVE WRK-ERR-SEV TO LK-ERR-SEVERITY (LK-ERROR-CNT)
039000     END-IF.
