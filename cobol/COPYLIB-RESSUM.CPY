000100*---------------------------------------------------------
000200*    RESSUM  -  batch result summary.  One occurrence per
000300*    run of UPLDRUN, written to RESULT-SUMMARY after the
000400*    row loop has finished.
000500*
000600*    1999-04-05  TN  TT4417 built from the old DEBTOR
000700*                    layout.
000800*---------------------------------------------------------
000900     EXEC SQL DECLARE TUTORIAL.RESSUM TABLE
001000     (
001100        SUCCESS_FLAG                   CHAR (1)
001200                                       NOT NULL,
001300        BATCH_NO                       CHAR (20)
001400                                       NOT NULL,
001500        TOTAL_ROWS                     INT
001600                                       NOT NULL,
001700        SUCCESS_COUNT                  INT
001800                                       NOT NULL,
001900        ERROR_COUNT                    INT
002000                                       NOT NULL,
002100        MESSAGE                        CHAR (100)
002200                                       NOT NULL
002300     )
002400     END-EXEC.
002500
002600
002700 01  RESSUM.
002800     03 RESSUM-SUCCESS-FLAG              PIC X(1).
002900        88 RESSUM-SUCCEEDED                  VALUE 'Y'.
003000        88 RESSUM-FAILED                     VALUE 'N'.
003100     03 RESSUM-BATCH-NO                  PIC X(20).
003200     03 RESSUM-TOTAL-ROWS                PIC 9(7).
003300     03 RESSUM-SUCCESS-COUNT             PIC 9(7).
003400     03 RESSUM-ERROR-COUNT               PIC 9(7).
003500     03 RESSUM-MESSAGE                   PIC X(100).
003600     03 FILLER                          PIC X(06).
