000100*---------------------------------------------------------
000200*    ERRREC  -  one line of the error report.  A rejected
000300*    row may produce several of these (one per failed
000400*    check); a row that blows up entirely produces exactly
000500*    one, carrying PROCESSING_ERROR.
000600*
000700*    1999-04-05  TN  TT4417 built from the old INLOG layout
000800*                    (was a per-customer processing log).
000900*    2002-05-20  RS  TT4779 added full row echo so the
001000*                    branch can see what was rejected
001100*                    without pulling the source file again.
001200*---------------------------------------------------------
001300     EXEC SQL DECLARE TUTORIAL.ERRREC TABLE
001400     (
001500        ROW_NUMBER                     INT
001600                                       NOT NULL,
001700        ERROR_CODE                     CHAR (20)
001800                                       NOT NULL,
001900        ERROR_MESSAGE                  CHAR (100)
002000                                       NOT NULL,
002100        SEVERITY                       CHAR (10)
002200                                       NOT NULL,
002300        REL_CUST                       CHAR (20),
002400        ACCOUNT                        CHAR (20),
002500        ACCOUNT_BRANCH                 CHAR (10),
002600        DR_CR                          CHAR (1),
002700        CCY_CD                         CHAR (3),
002800        AMOUNT                         DECIMAL (21, 2),
002900        LCY_EQUIVALENT                 DECIMAL (21, 2),
003000        TXN_CODE                       CHAR (10),
003100        ADDL_TEXT                      CHAR (200)
003200     )
003300     END-EXEC.
003400
003500
003600 01  ERRREC.
003700     03 ERRREC-ROW-NUMBER                PIC 9(5).
003800     03 ERRREC-ERROR-CODE                PIC X(20).
003900     03 ERRREC-ERROR-CODE-R REDEFINES
004000        ERRREC-ERROR-CODE.
004100        05 ERRREC-ERROR-CODE-SHORT       PIC X(16).
004200        05 FILLER                        PIC X(4).
004300     03 ERRREC-ERROR-MESSAGE             PIC X(100).
004400     03 ERRREC-SEVERITY                  PIC X(10).
004500        88 ERRREC-SEV-ERROR                  VALUE 'ERROR'.
004600        88 ERRREC-SEV-WARNING                VALUE 'WARNING'.
004700        88 ERRREC-SEV-INFO                   VALUE 'INFO'.
004800     03 ERRREC-REL-CUST                  PIC X(20).
004900     03 ERRREC-ACCOUNT                   PIC X(20).
005000     03 ERRREC-ACCOUNT-BRANCH            PIC X(10).
005100     03 ERRREC-DR-CR                     PIC X(1).
005200     03 ERRREC-CCY-CD                    PIC X(3).
005300     03 ERRREC-AMOUNT                    PIC S9(19)V99.
005400     03 ERRREC-LCY-EQUIVALENT            PIC S9(19)V99.
005500     03 ERRREC-TXN-CODE                  PIC X(10).
005600     03 ERRREC-ADDL-TEXT                 PIC X(200).
005700     03 FILLER                          PIC X(08).
