000100*---------------------------------------------------------
000200*    TXNROW  -  one candidate transaction row as read off
000300*    the spreadsheet extract (fixed-layout flat file takes
000400*    the place of the .xlsx sheet; rows 1-2 are column
000500*    headers, data starts at row 3).
000600*
000700*    1999-04-02  TN  TT4417 built from the old ITEM layout.
000800*    2001-07-30  JK  TT4602 added ADDL-TEXT narrative field.
000900*---------------------------------------------------------
001000     EXEC SQL DECLARE TUTORIAL.TXNROW TABLE
001100     (
001200        REL_CUST                       CHAR (20),
001300        ACCOUNT                        CHAR (20)
001400                                       NOT NULL,
001500        ACCOUNT_BRANCH                 CHAR (10),
001600        DR_CR                          CHAR (1),
001700        CCY_CD                         CHAR (3),
001800        AMOUNT                         DECIMAL (21, 2),
001900        LCY_EQUIVALENT                 DECIMAL (21, 2),
002000        TXN_CODE                       CHAR (10),
002100        ADDL_TEXT                      CHAR (200)
002200     )
002300     END-EXEC.
002400
002500
002600 01  TXNROW.
002700     03 TXNROW-REL-CUST                 PIC X(20).
002800     03 TXNROW-ACCOUNT                  PIC X(20).
002900     03 TXNROW-ACCOUNT-R REDEFINES
003000        TXNROW-ACCOUNT.
003100        05 TXNROW-ACCOUNT-GL-VIEW       PIC X(9).
003200        05 FILLER                       PIC X(11).
003300     03 TXNROW-ACCOUNT-BRANCH           PIC X(10).
003400     03 TXNROW-DR-CR                    PIC X(1).
003500     03 TXNROW-CCY-CD                   PIC X(3).
003600     03 TXNROW-AMOUNT                   PIC S9(19)V99.
003700     03 TXNROW-AMOUNT-R REDEFINES
003800        TXNROW-AMOUNT.
003900        05 TXNROW-AMOUNT-WHOLE          PIC S9(19).
004000        05 TXNROW-AMOUNT-FRACTION       PIC 99.
004100     03 TXNROW-LCY-EQUIVALENT           PIC S9(19)V99.
004200     03 TXNROW-TXN-CODE                 PIC X(10).
004300     03 TXNROW-ADDL-TEXT                PIC X(200).
004400     03 FILLER                          PIC X(05).
