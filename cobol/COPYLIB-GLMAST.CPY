000100*---------------------------------------------------------
000200*    GLMAST  -  general-ledger account master, keyed by
000300*    GL-CODE.  Maintained by the core-banking system; this
000400*    job only ever reads it.
000500*
000600*    1999-04-02  TN  TT4417 built from the old FINDATA
000700*                    layout.
000800*---------------------------------------------------------
000900     EXEC SQL DECLARE TUTORIAL.GLMAST TABLE
001000     (
001100        GL_CODE                        CHAR (9)
001200                                       NOT NULL,
001300        STATUS                         CHAR (1)
001400                                       NOT NULL,
001500        GL_DESCRIPTION                 CHAR (50)
001600                                       NOT NULL
001700     )
001800     END-EXEC.
001900
002000
002100 01  GLMAST.
002200     03 GLMAST-GL-CODE                   PIC X(9).
002300     03 GLMAST-STATUS                    PIC X(1).
002400        88 GLMAST-ACTIVE                     VALUE 'A'.
002500     03 GLMAST-GL-DESCRIPTION            PIC X(50).
002600     03 FILLER                          PIC X(10).
