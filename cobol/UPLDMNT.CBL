000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. UPLDMNT.
000400 AUTHOR. J KOWALSKI.
000500 INSTALLATION. RETAIL BANKING - BATCH SYSTEMS.
000600 DATE-WRITTEN. 01/14/99.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000**********************************************************
001100*
001200*  UPLDMNT  --  upload-batch maintenance utility.
001300*
001400*  Reads one control card per run and performs the one
001500*  housekeeping operation it asks for against UPLDDET:
001600*     EXISTS    - does this batch number already have rows?
001700*     DELETE    - soft-delete a batch (refused if any row in
001800*                 it has already been posted)
001900*     STATS     - row counts for one batch
002000*     UPDSTAT   - mark every row in a batch processed/not
002100*     SUMMARY   - list of all batches, newest upload first
002200*  Written up as an overnight utility step so Ops can drive it
002300*  from a control card instead of paging the batch window
002400*  support analyst for one-off fixes.
002500*
002600**********************************************************
002700*  CHANGE LOG
002800*
002900*  1999-01-14  JK  TT4479  Initial version -- EXISTS and            TT4479
003000*                          DELETE only, requested by Ops after
003100*                          the TT4455 go-live.                      TT4455
003200*  1999-05-03  JK  TT4520  STATS operation added.                   TT4520
003300*  1999-10-19  RS  TT4555  UPDSTAT operation added so the GL        TT4555
003400*                          posting run can flip a batch back
003500*                          to unprocessed after a rerun.
003600*  2000-02-08  JK          Y2K: CTL-BATCH-NO and report dates
003700*                          carry 4-digit years already; no
003800*                          change required, reviewed and
003900*                          signed off.
004000*  2002-08-22  MC  TT4700  SUMMARY operation added, newest          TT4700
004100*                          batch first, for the morning Ops
004200*                          review meeting.
004300*  2006-03-14  MC  TT5192  DELETE now refuses a batch with any      TT5192
004400*                          posted (UPLOAD-STAT = 'Y') row; used
004500*                          to just warn and continue.
004520*  2009-11-03  TR  TT5344  DELETE was reporting BATCH DELETED       TT5344
004540*                          for a blank or nonexistent batch
004560*                          number -- the UPDATE matched zero
004580*                          rows and SQLCODE came back 0.  Added
004590*                          a blank-card check and a row-exists
004595*                          check ahead of the posted-row guard.
004600*
004700**********************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-3090.
005100 OBJECT-COMPUTER. IBM-3090.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*---------------------------------------------------------
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CONTROL-CARD     ASSIGN TO CTLCARD
005800                              FILE STATUS IS FS-CTLCARD.
005900     SELECT MAINT-REPORT     ASSIGN TO MAINTRPT
006000                              FILE STATUS IS FS-MAINTRPT.
006100**********************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  CONTROL-CARD
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 80 CHARACTERS.
006700 01  CONTROL-CARD-REC.
006800     05  CTL-OPERATION                PIC X(10).
006900     05  CTL-BATCH-NO                  PIC X(20).
007000     05  CTL-NEW-STATUS                PIC X(1).
007100     05  FILLER                       PIC X(49).
007200 01  CONTROL-CARD-REC-R REDEFINES CONTROL-CARD-REC.
007300     05  CTL-RAW-CARD                 PIC X(80).
007400
007500 FD  MAINT-REPORT
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 132 CHARACTERS.
007800 01  MAINT-REPORT-REC.
007900     05  MRPT-LINE                    PIC X(130).
008000     05  FILLER                       PIC X(02).
008100**********************************************************
008200 WORKING-STORAGE SECTION.
008300
008400 01  FS-CTLCARD                       PIC X(2) VALUE '00'.
008500 01  FS-MAINTRPT                      PIC X(2) VALUE '00'.
008600
008700 01  RUN-SWITCHES.
008800     05  CARD-EOF-SW                  PIC X VALUE 'N'.
008900         88  CARD-EOF                      VALUE 'Y'.
009000     05  FILLER                       PIC X(09).
009100
009200 01  MAINT-COUNTERS.
009300     05  HIT-COUNT                    PIC S9(9) COMP.
009400     05  TOTAL-ROWS                   PIC S9(9) COMP.
009500     05  PROCESSED-ROWS               PIC S9(9) COMP.
009600     05  UNPROCESSED-ROWS              PIC S9(9) COMP.
009700     05  DELETED-ROWS                  PIC S9(9) COMP.
009800     05  FILLER                       PIC X(04).
009900
010000*    edited fields for the report line
010100 01  WE-TOTAL-ROWS                    PIC ZZZZZ9.
010200 01  WE-PROCESSED-ROWS                PIC ZZZZZ9.
010300 01  WE-UNPROCESSED-ROWS               PIC ZZZZZ9.
010400 01  WE-DELETED-ROWS                   PIC ZZZZZ9.
010500 01  WE-UPLOAD-DATE                    PIC 9(8).
010600 01  WE-UPLOAD-DATE-R REDEFINES WE-UPLOAD-DATE.
010700     05  WE-UPLOAD-YYYY               PIC 9(4).
010800     05  WE-UPLOAD-MM                 PIC 9(2).
010900     05  WE-UPLOAD-DD                 PIC 9(2).
011000
011300     COPY Z0900-error-wkstg.
011400
011500     EXEC SQL INCLUDE SQLCA END-EXEC.
011600
011700*    summary cursor -- one row per batch, newest upload date
011800*    first.
011900     EXEC SQL
012000         DECLARE MNTCUR1 CURSOR FOR
012100         SELECT BATCH_NO, MAX(UPLOAD_DATE), COUNT(*),
012200                SUM(CASE WHEN UPLOAD_STAT = 'Y' THEN 1
012300                         ELSE 0 END)
012400         FROM TUTORIAL.UPLDDET
012500         WHERE DELETE_STAT = 'N'
012600         GROUP BY BATCH_NO
012700         ORDER BY MAX(UPLOAD_DATE) DESC
012800     END-EXEC.
012900
013000 01  CUR-BATCH-NO                     PIC X(20).
013100 01  CUR-MAX-DATE                     PIC 9(8).
013200 01  CUR-MAX-DATE-R REDEFINES CUR-MAX-DATE.
013300     05  CUR-MAX-DATE-YYYY            PIC 9(4).
013400     05  CUR-MAX-DATE-MM              PIC 9(2).
013500     05  CUR-MAX-DATE-DD              PIC 9(2).
013600 01  CUR-ROW-CNT                      PIC S9(9) COMP.
013700 01  CUR-POSTED-CNT                   PIC S9(9) COMP.
013800**********************************************************
013900 PROCEDURE DIVISION.
014000 0000-UPLDMNT.
014100
014200     MOVE 'UPLDMNT.CBL' TO wc-msg-srcfile
014300
014400     OPEN INPUT CONTROL-CARD
014500     OPEN OUTPUT MAINT-REPORT
014600
014700     PERFORM 0010-READ-CONTROL-CARD
014800
014900     PERFORM 0020-PROCESS-ONE-CARD UNTIL CARD-EOF
015000
015100     CLOSE CONTROL-CARD
015200     CLOSE MAINT-REPORT
015300
015400     STOP RUN.
015500*---------------------------------------------------------
015600 0010-READ-CONTROL-CARD.
015700     READ CONTROL-CARD
015800         AT END
015900             SET CARD-EOF TO TRUE
016000     END-READ.
016100*---------------------------------------------------------
016200 0020-PROCESS-ONE-CARD.
016300     EVALUATE CTL-OPERATION
016400         WHEN 'EXISTS'
016500             PERFORM M0100-BATCH-EXISTS
016600         WHEN 'DELETE'
016700             PERFORM M0200-DELETE-BATCH
016800         WHEN 'STATS'
016900             PERFORM M0300-BATCH-STATISTICS
017000         WHEN 'UPDSTAT'
017100             PERFORM M0400-UPDATE-BATCH-STATUS
017200         WHEN 'SUMMARY'
017300             PERFORM M0500-SUMMARY-LIST
017400         WHEN OTHER
017500             MOVE SPACE TO MAINT-REPORT-REC
017600             STRING 'UNKNOWN OPERATION: ' DELIMITED BY SIZE
017700                    CTL-OPERATION DELIMITED BY SIZE
017800                 INTO MRPT-LINE
017900             WRITE MAINT-REPORT-REC
018000     END-EVALUATE
018100
018200     PERFORM 0010-READ-CONTROL-CARD.
018300**********************************************************
018400*    EXISTS  --  does this batch number already have rows?
018500*---------------------------------------------------------
018600 M0100-BATCH-EXISTS.
018700     EXEC SQL
018800         SELECT COUNT(*)
018900         INTO :HIT-COUNT
019000         FROM TUTORIAL.UPLDDET
019100         WHERE BATCH_NO = :CTL-BATCH-NO
019200     END-EXEC
019300
019400     MOVE SPACE TO MAINT-REPORT-REC
019500     IF HIT-COUNT > ZERO
019600         STRING 'BATCH ' DELIMITED BY SIZE
019700                CTL-BATCH-NO DELIMITED BY SPACE
019800                ' EXISTS: Y' DELIMITED BY SIZE
019900             INTO MRPT-LINE
020000     ELSE
020100         STRING 'BATCH ' DELIMITED BY SIZE
020200                CTL-BATCH-NO DELIMITED BY SPACE
020300                ' EXISTS: N' DELIMITED BY SIZE
020400             INTO MRPT-LINE
020500     END-IF
020600     WRITE MAINT-REPORT-REC.
020700**********************************************************
020800*    DELETE  --  soft-delete a batch.  refused if any row in
020900*    the batch has already been posted (UPLOAD-STAT = 'Y').
021000*---------------------------------------------------------
021100 M0200-DELETE-BATCH.
021110     MOVE SPACE TO MAINT-REPORT-REC
021120     IF CTL-BATCH-NO = SPACE
021130         STRING 'DELETE FAILED -- BATCH NUMBER IS BLANK'
021140             DELIMITED BY SIZE
021150             INTO MRPT-LINE
021160         WRITE MAINT-REPORT-REC
021170     ELSE
021180         EXEC SQL
021190             SELECT COUNT(*)
021200             INTO :TOTAL-ROWS
021210             FROM TUTORIAL.UPLDDET
021220             WHERE BATCH_NO = :CTL-BATCH-NO
021230         END-EXEC
021240
021250         IF TOTAL-ROWS = ZERO
021260             STRING 'CANNOT DELETE -- BATCH NOT FOUND: '
021270                        DELIMITED BY SIZE
021280                    CTL-BATCH-NO DELIMITED BY SPACE
021290                 INTO MRPT-LINE
021300             WRITE MAINT-REPORT-REC
021310         ELSE
021320             EXEC SQL
021330                 SELECT COUNT(*)
021340                 INTO :HIT-COUNT
021350                 FROM TUTORIAL.UPLDDET
021360                 WHERE BATCH_NO = :CTL-BATCH-NO
021370                   AND UPLOAD_STAT = 'Y'
021380             END-EXEC
021390
021400             IF HIT-COUNT > ZERO
021410                 STRING 'CANNOT DELETE PROCESSED BATCH: '
021420                            DELIMITED BY SIZE
021430                        CTL-BATCH-NO DELIMITED BY SPACE
021440                     INTO MRPT-LINE
021450                 WRITE MAINT-REPORT-REC
021460             ELSE
021470                 EXEC SQL
021480                     UPDATE TUTORIAL.UPLDDET
021490                     SET DELETE_STAT = 'Y'
021500                     WHERE BATCH_NO = :CTL-BATCH-NO
021510                 END-EXEC
021520
021530                 IF SQLCODE = ZERO
021540                     STRING 'BATCH ' DELIMITED BY SIZE
021550                            CTL-BATCH-NO DELIMITED BY SPACE
021560                            ' DELETED' DELIMITED BY SIZE
021570                         INTO MRPT-LINE
021580                     WRITE MAINT-REPORT-REC
021590                 ELSE
021600                     MOVE SQLCODE TO wn-msg-sqlcode
021610                     MOVE 'UPLDDET' TO wc-msg-tblcurs
021620                     MOVE 'M0200-DELETE-BATCH' TO wc-msg-para
021630                     PERFORM Z0900-ERROR-ROUTINE
021640                 END-IF
021650             END-IF
021660         END-IF
021670     END-IF.
024700**********************************************************
024800*    STATS  --  row counts for one batch.
024900*---------------------------------------------------------
025000 M0300-BATCH-STATISTICS.
025100     MOVE ZERO TO TOTAL-ROWS PROCESSED-ROWS
025200                  UNPROCESSED-ROWS DELETED-ROWS
025300
025400     EXEC SQL
025500         SELECT COUNT(*)
025600         INTO :TOTAL-ROWS
025700         FROM TUTORIAL.UPLDDET
025800         WHERE BATCH_NO = :CTL-BATCH-NO
025900     END-EXEC
026000
026100     EXEC SQL
026200         SELECT COUNT(*)
026300         INTO :PROCESSED-ROWS
026400         FROM TUTORIAL.UPLDDET
026500         WHERE BATCH_NO = :CTL-BATCH-NO
026600           AND UPLOAD_STAT = 'Y'
026700     END-EXEC
026800
026900     EXEC SQL
027000         SELECT COUNT(*)
027100         INTO :DELETED-ROWS
027200         FROM TUTORIAL.UPLDDET
027300         WHERE BATCH_NO = :CTL-BATCH-NO
027400           AND DELETE_STAT = 'Y'
027500     END-EXEC
027600
027700     COMPUTE UNPROCESSED-ROWS =
027800         TOTAL-ROWS - PROCESSED-ROWS
027900
028000     MOVE TOTAL-ROWS TO WE-TOTAL-ROWS
028100     MOVE PROCESSED-ROWS TO WE-PROCESSED-ROWS
028200     MOVE UNPROCESSED-ROWS TO WE-UNPROCESSED-ROWS
028300     MOVE DELETED-ROWS TO WE-DELETED-ROWS
028400
028500     MOVE SPACE TO MAINT-REPORT-REC
028600     STRING 'BATCH ' DELIMITED BY SIZE
028700            CTL-BATCH-NO DELIMITED BY SPACE
028800            ' TOTAL=' DELIMITED BY SIZE
028900            WE-TOTAL-ROWS DELIMITED BY SIZE
029000            ' PROCESSED=' DELIMITED BY SIZE
029100            WE-PROCESSED-ROWS DELIMITED BY SIZE
029200            ' UNPROCESSED=' DELIMITED BY SIZE
029300            WE-UNPROCESSED-ROWS DELIMITED BY SIZE
029400            ' DELETED=' DELIMITED BY SIZE
029500            WE-DELETED-ROWS DELIMITED BY SIZE
029600         INTO MRPT-LINE
029700     WRITE MAINT-REPORT-REC.
029800**********************************************************
029900*    UPDSTAT  --  mark every row in a batch processed or not,
030000*    per CTL-NEW-STATUS ('Y' or 'N').
030100*---------------------------------------------------------
030200 M0400-UPDATE-BATCH-STATUS.
030300     EXEC SQL
030400         UPDATE TUTORIAL.UPLDDET
030500         SET UPLOAD_STAT = :CTL-NEW-STATUS
030600         WHERE BATCH_NO = :CTL-BATCH-NO
030700     END-EXEC
030800
030900     MOVE SPACE TO MAINT-REPORT-REC
031000     IF SQLCODE = ZERO
031100         STRING 'BATCH ' DELIMITED BY SIZE
031200                CTL-BATCH-NO DELIMITED BY SPACE
031300                ' STATUS SET TO ' DELIMITED BY SIZE
031400                CTL-NEW-STATUS DELIMITED BY SIZE
031500             INTO MRPT-LINE
031600         WRITE MAINT-REPORT-REC
031700     ELSE
031800         MOVE SQLCODE TO wn-msg-sqlcode
031900         MOVE 'UPLDDET' TO wc-msg-tblcurs
032000         MOVE 'M0400-UPDATE-BATCH-STATUS' TO wc-msg-para
032100         PERFORM Z0900-ERROR-ROUTINE
032200     END-IF.
032300**********************************************************
032400*    SUMMARY  --  one line per batch, newest upload first.
032500*---------------------------------------------------------
032600 M0500-SUMMARY-LIST.
032700     MOVE SPACE TO MAINT-REPORT-REC
032800     MOVE 'BATCH NO             UPLOADED    ROWS  POSTED'
032900         TO MRPT-LINE
033000     WRITE MAINT-REPORT-REC
033100
033200     EXEC SQL
033300         OPEN MNTCUR1
033400     END-EXEC
033500
033600     PERFORM 0510-FETCH-ONE-BATCH-ROW
033700
033800     PERFORM 0530-PROCESS-ONE-BATCH-ROW
033900         UNTIL SQLCODE NOT = ZERO
034000
034100     EXEC SQL
034200         CLOSE MNTCUR1
034300     END-EXEC.
034400*---------------------------------------------------------
034500 0510-FETCH-ONE-BATCH-ROW.
034600     EXEC SQL
034700         FETCH MNTCUR1
034800             INTO :CUR-BATCH-NO, :CUR-MAX-DATE,
034900                  :CUR-ROW-CNT, :CUR-POSTED-CNT
035000     END-EXEC.
035100*---------------------------------------------------------
035200 0530-PROCESS-ONE-BATCH-ROW.
035300     PERFORM 0520-WRITE-ONE-SUMMARY-LINE
035400     PERFORM 0510-FETCH-ONE-BATCH-ROW.
035500*---------------------------------------------------------
035600 0520-WRITE-ONE-SUMMARY-LINE.
035700     MOVE CUR-MAX-DATE TO WE-UPLOAD-DATE
035800     MOVE CUR-ROW-CNT TO WE-TOTAL-ROWS
035900     MOVE CUR-POSTED-CNT TO WE-PROCESSED-ROWS
036000
036100     MOVE SPACE TO MAINT-REPORT-REC
036200     STRING CUR-BATCH-NO DELIMITED BY SIZE
036300            ' ' DELIMITED BY SIZE
036400            WE-UPLOAD-YYYY DELIMITED BY SIZE
036500            '-' DELIMITED BY SIZE
036600            WE-UPLOAD-MM DELIMITED BY SIZE
036700            '-' DELIMITED BY SIZE
036800            WE-UPLOAD-DD DELIMITED BY SIZE
036900            '  ' DELIMITED BY SIZE
037000            WE-TOTAL-ROWS DELIMITED BY SIZE
037100            '  ' DELIMITED BY SIZE
037200            WE-PROCESSED-ROWS DELIMITED BY SIZE
037300         INTO MRPT-LINE
037400     WRITE MAINT-REPORT-REC.
037500**********************************************************
037600 Z0900-ERROR-ROUTINE.
037700
037800*    requires the ending dot (and no extension)!
037900     COPY Z0900-error-routine.
038000     .
