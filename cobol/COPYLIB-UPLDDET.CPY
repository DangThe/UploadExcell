000100*---------------------------------------------------------
000200*    UPLDDET  -  upload-detail record.  This is the
000300*    persistent store the batch job writes accepted rows
000400*    into; it also carries every derived/batch-header field
000500*    needed downstream by the GL posting run (not part of
000600*    this job).  One row here = one accepted transaction
000700*    row from one upload batch.
000800*
000900*    1999-04-02  TN  TT4417 built from the old INVOICE
001000*                    layout -- ID/BATCH-NO now the keys
001100*                    instead of INV-ID/CUST-ID.
001200*    2000-01-11  TN  TT4551 added FIN-CYCLE/PERIOD-CODE/
001300*                    CURR-NO derived fields.
001400*    2001-09-05  JK  TT4602 added ADDL-TEXT narrative carry
001500*                    -through from TXNROW.
001600*    2006-03-14  MC  TT5192 added DELETE-STAT; balance check
001700*                    on debit rows intentionally left OFF,
001800*                    see AVALIDAT.CBL 312-CHECK-BALANCE.
001900*---------------------------------------------------------
002000     EXEC SQL DECLARE TUTORIAL.UPLDDET TABLE
002100     (
002200        ID                              INT
002300                                       NOT NULL,
002400        BATCH_NO                       CHAR (20)
002500                                       NOT NULL,
002600        BRANCH_CODE                    CHAR (10)
002700                                       NOT NULL,
002800        SOURCE_CODE                    CHAR (10)
002900                                       NOT NULL,
003000        EXCH_RATE                      DECIMAL (15, 6)
003100                                       NOT NULL,
003200        INITIATION_DATE                INT
003300                                       NOT NULL,
003400        VALUE_DATE                     INT
003500                                       NOT NULL,
003600        UPLOAD_DATE                    INT
003700                                       NOT NULL,
003800        FIN_CYCLE                      CHAR (10)
003900                                       NOT NULL,
004000        PERIOD_CODE                    CHAR (10)
004100                                       NOT NULL,
004200        CURR_NO                        CHAR (10)
004300                                       NOT NULL,
004400        REL_CUST                       CHAR (20),
004500        ACCOUNT                        CHAR (20)
004600                                       NOT NULL,
004700        ACCOUNT_BRANCH                 CHAR (10),
004800        DR_CR                          CHAR (1),
004900        CCY_CD                         CHAR (3),
005000        AMOUNT                         DECIMAL (21, 2),
005100        LCY_EQUIVALENT                 DECIMAL (21, 2),
005200        TXN_CODE                       CHAR (10),
005300        ADDL_TEXT                      CHAR (200),
005400        UPLOAD_STAT                    CHAR (1)
005500                                       NOT NULL,
005600        DELETE_STAT                    CHAR (1)
005700                                       NOT NULL
005800     )
005900     END-EXEC.
006000
006100
006200 01  UPLDDET.
006300     03 UPLDDET-ID                      PIC 9(10).
006400     03 UPLDDET-BATCH-NO                 PIC X(20).
006500     03 UPLDDET-BRANCH-CODE              PIC X(10).
006600     03 UPLDDET-SOURCE-CODE              PIC X(10).
006700     03 UPLDDET-EXCH-RATE                PIC S9(9)V9(6).
006800     03 UPLDDET-INITIATION-DATE          PIC 9(8).
006900     03 UPLDDET-VALUE-DATE               PIC 9(8).
007000     03 UPLDDET-UPLOAD-DATE              PIC 9(8).
007100     03 UPLDDET-DATES-R REDEFINES
007200        UPLDDET-VALUE-DATE.
007300        05 UPLDDET-VALUE-DATE-YYYY       PIC 9(4).
007400        05 UPLDDET-VALUE-DATE-MM         PIC 9(2).
007500        05 UPLDDET-VALUE-DATE-DD         PIC 9(2).
007600     03 UPLDDET-FIN-CYCLE                PIC X(10).
007700     03 UPLDDET-PERIOD-CODE              PIC X(10).
007800     03 UPLDDET-CURR-NO                  PIC X(10).
007900     03 UPLDDET-CURR-NO-R REDEFINES
008000        UPLDDET-CURR-NO                  PIC 9(10).
008100     03 UPLDDET-REL-CUST                 PIC X(20).
008200     03 UPLDDET-ACCOUNT                  PIC X(20).
008300     03 UPLDDET-ACCOUNT-BRANCH           PIC X(10).
008400     03 UPLDDET-DR-CR                    PIC X(1).
008500     03 UPLDDET-CCY-CD                   PIC X(3).
008600     03 UPLDDET-AMOUNT                   PIC S9(19)V99.
008700     03 UPLDDET-AMOUNT-R REDEFINES
008800        UPLDDET-AMOUNT.
008900        05 UPLDDET-AMOUNT-WHOLE          PIC S9(19).
009000        05 UPLDDET-AMOUNT-FRACTION       PIC 99.
009100     03 UPLDDET-LCY-EQUIVALENT           PIC S9(19)V99.
009200     03 UPLDDET-LCY-EQUIV-R REDEFINES
009300        UPLDDET-LCY-EQUIVALENT.
009400        05 UPLDDET-LCY-EQUIV-WHOLE       PIC S9(19).
009500        05 UPLDDET-LCY-EQUIV-FRACTION    PIC 99.
009600     03 UPLDDET-TXN-CODE                 PIC X(10).
009700     03 UPLDDET-ADDL-TEXT                PIC X(200).
009800     03 UPLDDET-UPLOAD-STAT              PIC X(1).
009900        88 UPLDDET-NOT-PROCESSED             VALUE 'N'.
010000        88 UPLDDET-PROCESSED                 VALUE 'Y'.
010100     03 UPLDDET-DELETE-STAT              PIC X(1).
010200        88 UPLDDET-NOT-DELETED              VALUE 'N'.
010300     03 FILLER                          PIC X(12).
