000100*
000200*  Working storage data structure for the common SQL error
000300*  routine.  Put this file in the /COPYLIB directory.
000400*
000500*  Include with: 'COPY Z0900-error-wkstg.' in WS.
000600*  Used by UPLDRUN, AVALIDAT and UPLDMNT -- any module that
000700*  talks to ACCTMAST/CUSTMAST/GLMAST/UPLDDET over EXEC SQL.
000800*
000900 01  wc-log-text             PIC X(80)     VALUE SPACE.
001000 01  w9-space-cnt            PIC S9(4) COMP VALUE ZERO.
001100 01  wr-error-handler.
001200     05 wr-program-error-message.
001300         10 FILLER           PIC X(8)  VALUE 'SQLCODE:'.
001400         10 wn-msg-sqlcode   PIC -999.
001500         10 FILLER           PIC X(1)  VALUE '|'.
001600         10 wc-msg-tblcurs   PIC X(15) VALUE SPACE.
001700         10 FILLER           PIC X(1)  VALUE '|'.
001800         10 wc-msg-para      PIC X(30) VALUE SPACE.
001900         10 FILLER           PIC X(1)  VALUE '|'.
002000         10 wc-msg-srcfile   PIC X(20) VALUE SPACE.
002100    05 dsntiar-error-message.
002200         10 dem-length       PIC S9(4) COMP VALUE +800.
002300         10 dem-message      PIC X(80) OCCURS 10 TIMES
002400                                INDEXED BY dem-index.
002500    05 dsntiar-line-length   PIC S9(9) COMP VALUE +80.
002600
