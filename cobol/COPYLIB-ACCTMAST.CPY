000100*---------------------------------------------------------
000200*    ACCTMAST  -  account master reference data, keyed by
000300*    ACCOUNT-NO + CCY.  Maintained by the core-banking
000400*    system; this job only ever reads it.
000500*
000600*    2006-03-14  MC  TT5192 added ACY-AVL-BAL for the
000700*                    balance-sufficiency check -- column is
000800*                    read but the check itself stays OFF,
000900*                    see AVALIDAT.CBL 312-CHECK-BALANCE.
001000*---------------------------------------------------------
001100     EXEC SQL DECLARE TUTORIAL.ACCTMAST TABLE
001200     (
001300        ACCOUNT_NO                     CHAR (20)
001400                                       NOT NULL,
001500        CCY                            CHAR (3)
001600                                       NOT NULL,
001700        CUSTOMER_NO                    CHAR (20)
001800                                       NOT NULL,
001900        ACY_AVL_BAL                    DECIMAL (21, 2)
002000                                       NOT NULL,
002100        AUTH_STAT                      CHAR (1)
002200                                       NOT NULL,
002300        STATUS                         CHAR (1)
002400                                       NOT NULL
002500     )
002600     END-EXEC.
002700
002800
002900 01  ACCTMAST.
003000     03 ACCTMAST-ACCOUNT-NO              PIC X(20).
003100     03 ACCTMAST-CCY                     PIC X(3).
003200     03 ACCTMAST-CUSTOMER-NO             PIC X(20).
003300     03 ACCTMAST-ACY-AVL-BAL             PIC S9(19)V99.
003400     03 ACCTMAST-AUTH-STAT               PIC X(1).
003500        88 ACCTMAST-AUTHORIZED               VALUE 'A'.
003600     03 ACCTMAST-STATUS                  PIC X(1).
003700        88 ACCTMAST-ACTIVE                   VALUE 'A'.
003800     03 FILLER                          PIC X(10).
