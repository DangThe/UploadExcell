000100*---------------------------------------------------------
000200*    CUSTMAST  -  customer master reference data, keyed by
000300*    CUSTOMER-NO.  Maintained by the core-banking system;
000400*    this job only ever reads it.
000500*
000600*    1999-04-02  TN  TT4417 built from the old CUSTOMER
000700*                    layout (was invoice-bureau customer
000800*                    contact data -- trimmed to the
000900*                    banking fields this job needs).
001000*---------------------------------------------------------
001100     EXEC SQL DECLARE TUTORIAL.CUSTMAST TABLE
001200     (
001300        CUSTOMER_NO                    CHAR (20)
001400                                       NOT NULL,
001500        AUTH_STAT                      CHAR (1)
001600                                       NOT NULL,
001700        STATUS                         CHAR (1)
001800                                       NOT NULL,
001900        CUSTOMER_NAME                  CHAR (50)
002000                                       NOT NULL
002100     )
002200     END-EXEC.
002300
002400
002500 01  CUSTMAST.
002600     03 CUSTMAST-CUSTOMER-NO             PIC X(20).
002700     03 CUSTMAST-AUTH-STAT               PIC X(1).
002800        88 CUSTMAST-AUTHORIZED               VALUE 'A'.
002900     03 CUSTMAST-STATUS                  PIC X(1).
003000        88 CUSTMAST-ACTIVE                   VALUE 'A'.
003100     03 CUSTMAST-CUSTOMER-NAME           PIC X(50).
003200     03 FILLER                          PIC X(08).
