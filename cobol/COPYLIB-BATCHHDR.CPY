000100*---------------------------------------------------------
000200*    BATCHHDR  -  upload batch header (one occurrence per
000300*    run of the upload job; read from the BATCH-HEADER
000400*    input file, never stored).
000500*
000600*    1998-11-09  TN  TT4417 initial cut, carried over from
000700*                    the old ADDR layout.
000800*    2003-02-18  RS  TT4890 widened EXCH-RATE to S9(9)V9(6)
000900*                    to match the GL posting rate precision.
001000*---------------------------------------------------------
001100     EXEC SQL DECLARE TUTORIAL.BATCHHDR TABLE
001200     (
001300        BATCH_NO                       CHAR (20)
001400                                       NOT NULL,
001500        BRANCH_CODE                    CHAR (10)
001600                                       NOT NULL,
001700        SOURCE_CODE                    CHAR (10)
001800                                       NOT NULL,
001900        EXCH_RATE                      DECIMAL (15, 6)
002000                                       NOT NULL,
002100        ENTRY_DATE                     INT
002200                                       NOT NULL
002300     )
002400     END-EXEC.
002500
002600
002700 01  BATCHHDR.
002800     03 BATCHHDR-BATCH-NO               PIC X(20).
002900     03 BATCHHDR-BRANCH-CODE             PIC X(10).
003000     03 BATCHHDR-SOURCE-CODE             PIC X(10).
003100     03 BATCHHDR-EXCH-RATE               PIC S9(9)V9(6).
003200     03 BATCHHDR-ENTRY-DATE              PIC 9(8).
003300     03 BATCHHDR-ENTRY-DATE-R REDEFINES
003400        BATCHHDR-ENTRY-DATE.
003500        05 BATCHHDR-ENTRY-YYYY           PIC 9(4).
003600        05 BATCHHDR-ENTRY-MM             PIC 9(2).
003700        05 BATCHHDR-ENTRY-DD             PIC 9(2).
003800     03 FILLER                          PIC X(10).
