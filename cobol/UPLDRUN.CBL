000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. UPLDRUN.
000300 AUTHOR. T NGUYEN.
000400 INSTALLATION. RETAIL BANKING - BATCH SYSTEMS.
000500 DATE-WRITTEN. 11/09/98.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900**************************************************************
001000*                                                              *
001100*  UPLDRUN  --  BATCH TRANSACTION UPLOAD AND VALIDATION        *
001200*                                                              *
001300*  Reads the operator-supplied batch header and the candidate  *
001400*  transaction rows, validates each row against field-format   *
001500*  rules and the account/customer/GL masters, enriches the     *
001600*  accepted rows with batch and derived fields, inserts the     *
001700*  accepted rows into UPLDDET, writes the rejected rows to the *
001800*  error report and produces the batch result summary.         *
001900*                                                              *
002000**************************************************************
002100*  CHANGE LOG
002200*
002300*  1998-11-09  TN  TT4417  Initial version, built from the old      TT4417
002400*                          ReadBG bankgiro-post reader.
002500*  1998-11-20  TN  TT4417  Added duplicate-batch guard ahead of     TT4417
002600*                          the row loop.
002700*  1998-12-02  RS  TT4455  Field-format checks moved out to         TT4455
002800*                          AVALIDAT so the rules can be shared
002900*                          with the teller-entry screens.
003000*  1999-01-14  TN  TT4479  Header rows 1-2 now skipped before       TT4479
003100*                          the row counter starts, per branch
003200*                          complaint about gaps in the sheet.
003300*  1999-02-25  JK  TT4491  10,000 row ceiling added -- a            TT4491
003400*                          malformed sheet from BR042 ran the
003500*                          job out of storage overnight.
003600*  1999-06-03  TN  TT4517  FIN-CYCLE/PERIOD-CODE derivation.        TT4517
003700*  1999-08-19  RS  TT4540  Error report now echoes the full         TT4540
003800*                          input row, not just the account.
003900*  1999-10-07  TN  TT4551  Batch result summary message text        TT4551
004000*                          brought in line with Ops wording.
004100*  1999-12-01  TN          Y2K: ENTRY-DATE and UPLOAD-DATE were
004200*                          being windowed through a 2-digit
004300*                          year on the old bankgiro feed; both
004400*                          fields are now carried as full
004500*                          9(8) YYYYMMDD throughout.  Verified
004600*                          against 2000-01-01 / 2000-02-29 test
004700*                          batches.
004800*  2000-01-11  TN  TT4551  FIN-CYCLE built from the 4-digit         TT4551
004900*                          year, confirmed correct across the
005000*                          century boundary.
005100*  2001-07-30  JK  TT4602  ADDL-TEXT narrative column added.        TT4602
005200*  2002-05-20  RS  TT4779  UPLOAD-STAT/DELETE-STAT defaults.        TT4779
005300*  2006-03-14  MC  TT5192  Balance-sufficiency check on debit       TT5192
005400*                          rows dropped per Ops memo; available
005500*                          balance is still read off ACCTMAST
005600*                          but is no longer enforced here.
005700*  2011-09-02  MC  TT5940  Supported-currency warning no longer     TT5940
005800*                          rejects the row; it is logged but the
005900*                          row is still accepted.
005920*  2013-04-18  TR  TT6055  TXN-INPUT and ERROR-REPORT FD records    TT6055
005940*                          were 280/380 bytes -- narrower than
005960*                          TXNROW/ERRREC now that ADDL-TEXT is in
005970*                          them, so READ/WRITE...INTO/FROM were
005980*                          truncating the narrative on every row.
005990*                          Widened to 311/449 to match.
006000*
006100**************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-3090.
006500 OBJECT-COMPUTER. IBM-3090.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800*---------------------------------------------------------
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT BATCH-HEADER ASSIGN TO BATCHHDR
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FS-BATCHHDR.
007400
007500     SELECT TXN-INPUT ASSIGN TO TXNINPUT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FS-TXNINPUT.
007800
007900     SELECT ERROR-REPORT ASSIGN TO ERRRPT
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS FS-ERRRPT.
008200
008300     SELECT RESULT-SUMMARY ASSIGN TO RESULTRPT
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS FS-RESSUM.
008600
008700**************************************************************
008800 DATA DIVISION.
008900*---------------------------------------------------------
009000 FILE SECTION.
009100*    one batch-header record per run.
009200 FD  BATCH-HEADER
009300     RECORD CONTAINS 80 CHARACTERS.
009400 01  BATCH-HEADER-REC                    PIC X(80).
009500
009600*    candidate transaction rows -- rows 1-2 are column headers.
009700 FD  TXN-INPUT
009800     RECORD CONTAINS 311 CHARACTERS.
009900 01  TXN-INPUT-REC                       PIC X(311).
010000
010100*    one line per rejected or warned field/rule.
010200 FD  ERROR-REPORT
010300     RECORD CONTAINS 449 CHARACTERS.
010400 01  ERROR-REPORT-REC                    PIC X(449).
010500
010600*    one batch summary record per run.
010700 FD  RESULT-SUMMARY
010800     RECORD CONTAINS 150 CHARACTERS.
010900 01  RESULT-SUMMARY-REC                  PIC X(150).
011000
011100**************************************************************
011200 WORKING-STORAGE SECTION.
011300
011400*    file status fields
011500 01  FS-BATCHHDR                         PIC XX.
011600     88  FS-BATCHHDR-OK                      VALUE '00'.
011700 01  FS-TXNINPUT                         PIC XX.
011800     88  FS-TXNINPUT-OK                      VALUE '00'.
011900 01  FS-ERRRPT                           PIC XX.
012000 01  FS-RESSUM                           PIC XX.
012100
012200*    switches
012300 01  SWITCHES.
012400     05  TXN-EOF-SW                      PIC X VALUE 'N'.
012500         88  TXN-EOF                         VALUE 'Y'.
012600     05  VALID-BATCH-SW                  PIC X VALUE 'Y'.
012700         88  VALID-BATCH                     VALUE 'Y'.
012800     05  ROW-BLANK-SW                     PIC X VALUE 'N'.
012900         88  ROW-IS-BLANK                    VALUE 'Y'.
013000     05  ROW-UNPARSEABLE-SW               PIC X VALUE 'N'.
013100         88  ROW-IS-UNPARSEABLE              VALUE 'Y'.
013200
013300*    counters -- every counter/accumulator in this program is
013400*    COMP, per shop standard.
013500 01  COUNTS-FIELDS.
013600     05  ROW-NUMBER                   PIC S9(5) COMP.
013700     05  TOTAL-ROWS                   PIC S9(7) COMP.
013800     05  SUCCESS-COUNT                PIC S9(7) COMP.
013900     05  ERROR-COUNT                  PIC S9(7) COMP.
014000     05  ERROR-ENTRY-CNT              PIC S9(2) COMP.
014100     05  ERROR-CNT-THIS-ROW            PIC S9(2) COMP.
014200     05  NEXT-ID                       PIC S9(9) COMP.
014300     05  BATCH-HIT-COUNT                PIC S9(9) COMP.
014400
014500*    the batch header fields, lifted off BATCH-HEADER-REC.
014600     COPY BATCHHDR.
014700
014800*    the candidate row fields, lifted off TXN-INPUT-REC.
014900     COPY TXNROW.
015000
015100*    the upload-detail record this run builds up and, when the
015200*    row passes validation, inserts.
015300     COPY UPLDDET.
015400
015500*    one occurrence per rejected or warned field/rule for the
015600*    row currently being processed, handed back by AVALIDAT.
015700 01  ERROR-TABLE.
015800     05  ERROR-ENTRY OCCURS 10 TIMES
015900                        INDEXED BY ERR-IDX.
016000         10  ERR-CODE                 PIC X(20).
016100         10  ERR-MESSAGE               PIC X(100).
016200         10  ERR-SEVERITY              PIC X(10).
016300 01  ERROR-TABLE-R REDEFINES ERROR-TABLE.
016400     05  ERROR-ENTRY-RAW OCCURS 10 TIMES
016500                        PIC X(130).
016600
016700*    the echoed-row error line and the result summary line.
016800     COPY ERRREC.
016900     COPY RESSUM.
017000
017100*    shop-common SQL error working storage.
017200     COPY Z0900-error-wkstg.
017300
017400 01  MESSAGE-TEXT                     PIC X(100) VALUE SPACE.
017500 01  RATIO-TEXT.
017600     05  RATIO-SUCCESS                PIC ZZZZZZ9.
017700     05  FILLER                          PIC X VALUE '/'.
017800     05  RATIO-TOTAL                  PIC ZZZZZZ9.
017900
018000     EXEC SQL INCLUDE SQLCA END-EXEC.
018100
018200**************************************************************
018300 PROCEDURE DIVISION.
018400 000-UPLOAD-RUN.
018500     PERFORM 100-INIT
018600     IF VALID-BATCH
018700         PERFORM 200-PROCESS-ONE-ROW UNTIL TXN-EOF
018800                                      OR NOT VALID-BATCH
018900     END-IF
019000     PERFORM 300-BUILD-RESULT-SUMMARY
019100     PERFORM 310-WRITE-RESULT-SUMMARY
019200     PERFORM 900-END
019300     STOP RUN.
019400**************************************************************
019500*    open files, read and validate the batch header, check for
019600*    a duplicate batch, skip the two header rows on the sheet,
019700*    fetch the next UPLDDET surrogate key, confirm the sheet
019800*    has at least one data row.
019900*---------------------------------------------------------
020000 100-INIT.
020100     INITIALIZE COUNTS-FIELDS
020200     MOVE 'Y' TO VALID-BATCH-SW
020300     OPEN INPUT  BATCH-HEADER
020400                 TXN-INPUT
020500          OUTPUT ERROR-REPORT
020600                 RESULT-SUMMARY
020700     IF NOT FS-BATCHHDR-OK OR NOT FS-TXNINPUT-OK
020800         MOVE 'N' TO VALID-BATCH-SW
020900         MOVE 'Invalid upload parameters' TO MESSAGE-TEXT
021000     ELSE
021100         PERFORM 110-READ-BATCH-HEADER
021200         IF VALID-BATCH
021300             PERFORM 120-VALIDATE-BATCH-HDR
021400         END-IF
021500         IF VALID-BATCH
021600             PERFORM 130-CHECK-BATCH-EXISTS
021700         END-IF
021800         IF VALID-BATCH
021900             PERFORM 135-GET-NEXT-ID
022000         END-IF
022100         IF VALID-BATCH
022200             PERFORM 140-SKIP-HEADER-ROWS
022300         END-IF
022400         IF VALID-BATCH
022500             PERFORM 150-CHECK-DATA-PRESENT
022600         END-IF
022700     END-IF.
022800*---------------------------------------------------------
022900 110-READ-BATCH-HEADER.
023000     READ BATCH-HEADER INTO BATCHHDR
023100         AT END
023200             MOVE 'N' TO VALID-BATCH-SW
023300             MOVE 'Invalid upload parameters' TO MESSAGE-TEXT
023400     END-READ.
023500*---------------------------------------------------------
023600*    batch number, branch code, source code non-blank; rate
023700*    strictly positive; entry date present.
023800*---------------------------------------------------------
023900 120-VALIDATE-BATCH-HDR.
024000     IF BATCHHDR-BATCH-NO = SPACE
024100        OR BATCHHDR-BRANCH-CODE = SPACE
024200        OR BATCHHDR-SOURCE-CODE = SPACE
024300        OR BATCHHDR-EXCH-RATE NOT > ZERO
024400        OR BATCHHDR-ENTRY-DATE = ZERO
024500         MOVE 'N' TO VALID-BATCH-SW
024600         MOVE 'Invalid upload parameters' TO MESSAGE-TEXT
024700     END-IF.
024800*---------------------------------------------------------
024900*    a batch number may only be loaded once; checked before
025000*    any row is written.
025100*---------------------------------------------------------
025200 130-CHECK-BATCH-EXISTS.
025300     EXEC SQL
025400         SELECT COUNT(*)
025500         INTO :BATCH-HIT-COUNT
025600         FROM UPLDDET
025700         WHERE BATCH_NO = :BATCHHDR-BATCH-NO
025800     END-EXEC
025900     IF SQLCODE = ZERO AND BATCH-HIT-COUNT > ZERO
026000         MOVE 'N' TO VALID-BATCH-SW
026100         STRING 'Batch ' DELIMITED BY SIZE
026200                BATCHHDR-BATCH-NO DELIMITED BY SPACE
026300                ' already exists in the system'
026400                    DELIMITED BY SIZE
026500             INTO MESSAGE-TEXT
026600     END-IF.
026700*---------------------------------------------------------
026800*    the surrogate key for the first row accepted this run is
026900*    one higher than the current high-water mark.
027000*---------------------------------------------------------
027100 135-GET-NEXT-ID.
027200     MOVE ZERO TO NEXT-ID
027300     EXEC SQL
027400         SELECT COALESCE(MAX(ID), 0)
027500         INTO :NEXT-ID
027600         FROM UPLDDET
027700     END-EXEC.
027800*---------------------------------------------------------
027900*    rows 1-2 of the sheet are column headers; data starts on
028000*    row 3.
028100*---------------------------------------------------------
028200 140-SKIP-HEADER-ROWS.
028300     READ TXN-INPUT
028400         AT END SET TXN-EOF TO TRUE
028500     END-READ
028600     IF NOT TXN-EOF
028700         READ TXN-INPUT
028800             AT END SET TXN-EOF TO TRUE
028900         END-READ
029000     END-IF
029100     MOVE 3 TO ROW-NUMBER.
029200*---------------------------------------------------------
029300 150-CHECK-DATA-PRESENT.
029400     IF TXN-EOF
029500         MOVE 'N' TO VALID-BATCH-SW
029600         MOVE 'Invalid upload parameters' TO MESSAGE-TEXT
029700     ELSE
029800         READ TXN-INPUT INTO TXNROW
029900             AT END SET TXN-EOF TO TRUE
030000         END-READ
030100     END-IF.
030200**************************************************************
030300*    one pass of the row loop: classify, build, validate,
030400*    accept/reject, read the next row.
030500*---------------------------------------------------------
030600 200-PROCESS-ONE-ROW.
030700     MOVE 'N' TO ROW-BLANK-SW
030800     MOVE 'N' TO ROW-UNPARSEABLE-SW
030900     IF TXNROW = SPACES
031000         MOVE 'Y' TO ROW-BLANK-SW
031100     ELSE
031200         IF TXNROW-AMOUNT NOT NUMERIC
031300            OR TXNROW-LCY-EQUIVALENT NOT NUMERIC
031400             MOVE 'Y' TO ROW-UNPARSEABLE-SW
031500         END-IF
031600     END-IF
031700
031800     IF ROW-IS-BLANK
031900         CONTINUE
032000     ELSE
032100         ADD 1 TO TOTAL-ROWS
032200         IF ROW-IS-UNPARSEABLE
032300             PERFORM 215-BUILD-PARSE-ERROR
032400             PERFORM 240-REJECT-ROW
032500         ELSE
032600             PERFORM 210-BUILD-UPLOAD-DETAIL
032700             PERFORM 220-CALL-VALIDATION
032800             IF ERROR-CNT-THIS-ROW > ZERO
032900                 PERFORM 240-REJECT-ROW
033000             ELSE
033100                 PERFORM 230-ACCEPT-ROW
033200             END-IF
033300         END-IF
033400     END-IF
033500
033600     IF ROW-NUMBER - 2 >= 10000
033700         SET TXN-EOF TO TRUE
033800     ELSE
033900         ADD 1 TO ROW-NUMBER
034000         READ TXN-INPUT INTO TXNROW
034100             AT END SET TXN-EOF TO TRUE
034200         END-READ
034300     END-IF.
034400**************************************************************
034500*    copy batch-header fields, derive fiscal fields, copy the
034600*    row fields, set the upload/delete status defaults.
034700*---------------------------------------------------------
034800 210-BUILD-UPLOAD-DETAIL.
034900     MOVE BATCHHDR-BATCH-NO        TO UPLDDET-BATCH-NO
035000     MOVE BATCHHDR-BRANCH-CODE     TO UPLDDET-BRANCH-CODE
035100     MOVE BATCHHDR-SOURCE-CODE     TO UPLDDET-SOURCE-CODE
035200     MOVE BATCHHDR-EXCH-RATE       TO UPLDDET-EXCH-RATE
035300     MOVE BATCHHDR-ENTRY-DATE      TO UPLDDET-INITIATION-DATE
035400     MOVE BATCHHDR-ENTRY-DATE      TO UPLDDET-VALUE-DATE
035500     ACCEPT UPLDDET-UPLOAD-DATE FROM DATE YYYYMMDD
035600     PERFORM 211-DERIVE-FISCAL-FIELDS
035700     COMPUTE UPLDDET-CURR-NO-R = ROW-NUMBER - 2
035800
035900     IF TXNROW-ACCOUNT (15:1) NOT = SPACE
036000         MOVE TXNROW-REL-CUST       TO UPLDDET-REL-CUST
036100     ELSE
036200         MOVE SPACE                 TO UPLDDET-REL-CUST
036300     END-IF
036400     MOVE TXNROW-ACCOUNT           TO UPLDDET-ACCOUNT
036500     MOVE TXNROW-ACCOUNT-BRANCH    TO UPLDDET-ACCOUNT-BRANCH
036600     MOVE TXNROW-DR-CR             TO UPLDDET-DR-CR
036700     MOVE TXNROW-CCY-CD            TO UPLDDET-CCY-CD
036800     MOVE TXNROW-AMOUNT            TO UPLDDET-AMOUNT
036900     MOVE TXNROW-LCY-EQUIVALENT    TO UPLDDET-LCY-EQUIVALENT
037000     MOVE TXNROW-TXN-CODE          TO UPLDDET-TXN-CODE
037100     MOVE TXNROW-ADDL-TEXT         TO UPLDDET-ADDL-TEXT
037200     MOVE 'N'                      TO UPLDDET-UPLOAD-STAT
037300     MOVE 'N'                      TO UPLDDET-DELETE-STAT.
037400*---------------------------------------------------------
037500*    FIN-CYCLE = "FY" + entry-date year; PERIOD-CODE = entry-
037600*    date month abbreviation.
037700*---------------------------------------------------------
037800 211-DERIVE-FISCAL-FIELDS.
037900     STRING 'FY' DELIMITED BY SIZE
038000            BATCHHDR-ENTRY-YYYY DELIMITED BY SIZE
038100         INTO UPLDDET-FIN-CYCLE
038200     EVALUATE BATCHHDR-ENTRY-MM
038300         WHEN 01  MOVE 'JAN' TO UPLDDET-PERIOD-CODE
038400         WHEN 02  MOVE 'FEB' TO UPLDDET-PERIOD-CODE
038500         WHEN 03  MOVE 'MAR' TO UPLDDET-PERIOD-CODE
038600         WHEN 04  MOVE 'APR' TO UPLDDET-PERIOD-CODE
038700         WHEN 05  MOVE 'MAY' TO UPLDDET-PERIOD-CODE
038800         WHEN 06  MOVE 'JUN' TO UPLDDET-PERIOD-CODE
038900         WHEN 07  MOVE 'JUL' TO UPLDDET-PERIOD-CODE
039000         WHEN 08  MOVE 'AUG' TO UPLDDET-PERIOD-CODE
039100         WHEN 09  MOVE 'SEP' TO UPLDDET-PERIOD-CODE
039200         WHEN 10  MOVE 'OCT' TO UPLDDET-PERIOD-CODE
039300         WHEN 11  MOVE 'NOV' TO UPLDDET-PERIOD-CODE
039400         WHEN 12  MOVE 'DEC' TO UPLDDET-PERIOD-CODE
039500         WHEN OTHER MOVE SPACE TO UPLDDET-PERIOD-CODE
039600     END-EVALUATE.
039700*---------------------------------------------------------
039800*    hand the candidate row to AVALIDAT.  it runs all three
039900*    validation phases and gives back an error table; ERROR
040000*    entries reject the row, WARNING entries do not.
040100*---------------------------------------------------------
040200 220-CALL-VALIDATION.
040300     MOVE ZERO TO ERROR-ENTRY-CNT
040400     CALL 'AVALIDAT' USING UPLDDET
040500                            ERROR-ENTRY-CNT
040600                            ERROR-TABLE
040700     MOVE ZERO TO ERROR-CNT-THIS-ROW
040800     PERFORM 221-COUNT-ONE-ERROR-ENTRY
040900         VARYING ERR-IDX FROM 1 BY 1
041000         UNTIL ERR-IDX > ERROR-ENTRY-CNT.
041100*---------------------------------------------------------
041200 221-COUNT-ONE-ERROR-ENTRY.
041300     IF ERR-SEVERITY (ERR-IDX) NOT = 'WARNING'
041400         ADD 1 TO ERROR-CNT-THIS-ROW
041500     END-IF.
041600*---------------------------------------------------------
041700*    build the single PROCESSING_ERROR entry for a row that
041800*    could not even be parsed (non-numeric amount columns).
041900*---------------------------------------------------------
042000 215-BUILD-PARSE-ERROR.
042100     MOVE 1 TO ERROR-ENTRY-CNT
042200     MOVE 1 TO ERROR-CNT-THIS-ROW
042300     MOVE 'PROCESSING_ERROR' TO ERR-CODE (1)
042400     MOVE 'Row could not be parsed' TO ERR-MESSAGE (1)
042500     MOVE 'ERROR' TO ERR-SEVERITY (1).
042600*---------------------------------------------------------
042700 230-ACCEPT-ROW.
042800     ADD 1 TO SUCCESS-COUNT
042900     PERFORM 235-LOG-ONE-WARNING-LINE
043000         VARYING ERR-IDX FROM 1 BY 1
043100         UNTIL ERR-IDX > ERROR-ENTRY-CNT
043200     PERFORM 250-INSERT-UPLOAD-DETAIL.
043300*---------------------------------------------------------
043400*    a row may be accepted and still carry a currency-code
043500*    warning; those still get written for the branch to see.
043600*---------------------------------------------------------
043700 235-LOG-ONE-WARNING-LINE.
043800     IF ERR-SEVERITY (ERR-IDX) = 'WARNING'
043900         PERFORM 245-WRITE-ONE-ERROR-LINE
044000     END-IF.
044100*---------------------------------------------------------
044200 240-REJECT-ROW.
044300     ADD 1 TO ERROR-COUNT
044400     PERFORM 245-WRITE-ONE-ERROR-LINE
044500         VARYING ERR-IDX FROM 1 BY 1
044600         UNTIL ERR-IDX > ERROR-ENTRY-CNT.
044700*---------------------------------------------------------
044800 245-WRITE-ONE-ERROR-LINE.
044900     MOVE ROW-NUMBER             TO ERRREC-ROW-NUMBER
045000     MOVE ERR-CODE (ERR-IDX)  TO ERRREC-ERROR-CODE
045100     MOVE ERR-MESSAGE (ERR-IDX)
045200                                     TO ERRREC-ERROR-MESSAGE
045300     MOVE ERR-SEVERITY (ERR-IDX)
045400                                     TO ERRREC-SEVERITY
045500     MOVE TXNROW-REL-CUST           TO ERRREC-REL-CUST
045600     MOVE TXNROW-ACCOUNT            TO ERRREC-ACCOUNT
045700     MOVE TXNROW-ACCOUNT-BRANCH     TO ERRREC-ACCOUNT-BRANCH
045800     MOVE TXNROW-DR-CR              TO ERRREC-DR-CR
045900     MOVE TXNROW-CCY-CD             TO ERRREC-CCY-CD
046000     MOVE TXNROW-AMOUNT             TO ERRREC-AMOUNT
046100     MOVE TXNROW-LCY-EQUIVALENT     TO ERRREC-LCY-EQUIVALENT
046200     MOVE TXNROW-TXN-CODE           TO ERRREC-TXN-CODE
046300     MOVE TXNROW-ADDL-TEXT          TO ERRREC-ADDL-TEXT
046400     WRITE ERROR-REPORT-REC FROM ERRREC.
046500**************************************************************
046600*    insert one accepted row into UPLDDET.  the ID surrogate
046700*    key was primed in 135-GET-NEXT-ID and climbs by one per
046800*    row accepted this run.
046900*---------------------------------------------------------
047000 250-INSERT-UPLOAD-DETAIL.
047100     ADD 1 TO NEXT-ID
047200     MOVE NEXT-ID TO UPLDDET-ID
047300     EXEC SQL
047400         INSERT INTO UPLDDET (
047500                ID, BATCH_NO, BRANCH_CODE, SOURCE_CODE,
047600                EXCH_RATE, INITIATION_DATE, VALUE_DATE,
047700                UPLOAD_DATE, FIN_CYCLE, PERIOD_CODE,
047800                CURR_NO, REL_CUST, ACCOUNT, ACCOUNT_BRANCH,
047900                DR_CR, CCY_CD, AMOUNT, LCY_EQUIVALENT,
048000                TXN_CODE, ADDL_TEXT, UPLOAD_STAT, DELETE_STAT)
048100         VALUES (
048200                :UPLDDET-ID, :UPLDDET-BATCH-NO,
048300                :UPLDDET-BRANCH-CODE, :UPLDDET-SOURCE-CODE,
048400                :UPLDDET-EXCH-RATE, :UPLDDET-INITIATION-DATE,
048500                :UPLDDET-VALUE-DATE, :UPLDDET-UPLOAD-DATE,
048600                :UPLDDET-FIN-CYCLE, :UPLDDET-PERIOD-CODE,
048700                :UPLDDET-CURR-NO, :UPLDDET-REL-CUST,
048800                :UPLDDET-ACCOUNT, :UPLDDET-ACCOUNT-BRANCH,
048900                :UPLDDET-DR-CR, :UPLDDET-CCY-CD,
049000                :UPLDDET-AMOUNT, :UPLDDET-LCY-EQUIVALENT,
049100                :UPLDDET-TXN-CODE, :UPLDDET-ADDL-TEXT,
049200                :UPLDDET-UPLOAD-STAT, :UPLDDET-DELETE-STAT)
049300     END-EXEC
049400     IF SQLCODE NOT = ZERO
049500         MOVE SQLCODE TO WN-MSG-SQLCODE
049600         MOVE 'UPLDDET' TO WC-MSG-TBLCURS
049700         MOVE '250-INSERT-UPLOAD-DETAIL' TO WC-MSG-PARA
049800         MOVE 'UPLDRUN.CBL' TO WC-MSG-SRCFILE
049900     END-IF.
050000**************************************************************
050100*    TOTAL-ROWS = accepted + rejected; success only when every
050200*    non-blank row was accepted.
050300*---------------------------------------------------------
050400 300-BUILD-RESULT-SUMMARY.
050500     MOVE BATCHHDR-BATCH-NO       TO RESSUM-BATCH-NO
050600     MOVE TOTAL-ROWS           TO RESSUM-TOTAL-ROWS
050700     MOVE SUCCESS-COUNT        TO RESSUM-SUCCESS-COUNT
050800     MOVE ERROR-COUNT          TO RESSUM-ERROR-COUNT
050900     IF NOT VALID-BATCH
051000         MOVE 'N' TO RESSUM-SUCCESS-FLAG
051100         MOVE MESSAGE-TEXT TO RESSUM-MESSAGE
051200     ELSE
051300         IF ERROR-COUNT = ZERO
051400             MOVE 'Y' TO RESSUM-SUCCESS-FLAG
051500             MOVE SUCCESS-COUNT TO RATIO-SUCCESS
051600             STRING 'Upload completed successfully. '
051700                       DELIMITED BY SIZE
051800                    RATIO-SUCCESS DELIMITED BY SIZE
051900                    ' rows processed' DELIMITED BY SIZE
052000                 INTO RESSUM-MESSAGE
052100         ELSE
052200             MOVE 'N' TO RESSUM-SUCCESS-FLAG
052300             MOVE SUCCESS-COUNT TO RATIO-SUCCESS
052400             MOVE TOTAL-ROWS TO RATIO-TOTAL
052500             STRING 'Upload completed with errors. '
052600                       DELIMITED BY SIZE
052700                    RATIO-SUCCESS DELIMITED BY SIZE
052800                    '/' DELIMITED BY SIZE
052900                    RATIO-TOTAL DELIMITED BY SIZE
053000                    ' rows processed successfully'
053100                       DELIMITED BY SIZE
053200                 INTO RESSUM-MESSAGE
053300         END-IF
053400     END-IF.
053500*---------------------------------------------------------
053600 310-WRITE-RESULT-SUMMARY.
053700     WRITE RESULT-SUMMARY-REC FROM RESSUM.
053800**************************************************************
053900 900-END.
054000     CLOSE BATCH-HEADER TXN-INPUT ERROR-REPORT RESULT-SUMMARY.
